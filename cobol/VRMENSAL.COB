000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VRMENSAL-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. EMPRESA S / A - CPD.
000500 DATE-WRITTEN. 04/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DO DEPARTAMENTO DE PESSOAL.
000800*     EMPRESA S / A
000900* ANALISTA       : FABIO
001000* PROGRAMADOR(A) : FABIO
001100* FINALIDADE : Apura o VALE-REFEICAO mensal dos funcionarios
001200*              ATIVOS, calcula dias a pagar, rateio 80/20 e
001300*              emite o arquivo VR MENSAL FINAL da competencia.
001400* DATA : 04/04/1989
001500* VRS         DATA           DESCRICAO
001600* 1.0      04/04/1989        IMPLANTACAO                          FAB00001
001700* 1.1      17/09/1989        CJS - INCLUIDA REGRA DE FERIAS       CJS00089
001800*                            INTEGRAIS (MINIMO 350% DIAS UTEIS)
001900* 1.2      22/02/1990        FABIO - AJUSTE RATEIO 80/20 COM      FAB00190
002000*                            ARREDONDAMENTO NOS CENTAVOS
002100* 1.3      08/11/1991        CJS - INCLUIDO ARQUIVO DE ADMITIDOS  CJS00391
002200*                            DE ABRIL SOBRE A BASE DE ATIVOS
002300* 1.4      30/03/1993        MHS - PRORATEIO DE ADMISSAO PASSOU   MHS00493
002400*                            A CONSIDERAR SOMENTE O MES CORRENTE
002500* 1.5      14/07/1995        FABIO - INCLUSAO DAS 4 LISTAS DE     FAB00595
002600*                            EXCLUSAO (ESTAGIO/APRENDIZ/EXTERIOR
002700*                            /AFASTAMENTO) NUM UNICO CONJUNTO
002800* 1.6      19/01/1997        MHS - VALIDACAO DAS LINHAS DE        MHS00697
002900*                            CABECALHO NAS BASES DE REFERENCIA
003000* 1.7      02/09/1998        CJS - AJUSTE ANO 2000 NAS DATAS DE   CJS00798
003100*                            ADMISSAO E DEMISSAO (9(08) COMPLETO)
003200* 1.8      11/03/1999        FABIO - RELATORIO DE CONTROLE DE     FAB00899
003300*                            FIM DE PROCESSAMENTO NA IMPRESSORA
003400* 1.9      25/08/1999        MHS - REVISAO GERAL PARA O ANO 2000  MHS00999
003410* 2.0      10/01/2000        CJS - CONFERIDA VIRADA DO ANO 2000   CJS01000
003420*                            NAS DATAS DE ADMISSAO/DEMISSAO/CARGA
003430*                            NENHUM AJUSTE NECESSARIO - OK
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-PC.
003900 OBJECT-COMPUTER. IBM-PC.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ATIVOS      ASSIGN TO ATIVOS
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS IS STATUS-ATIVOS.
004700
004800     SELECT DIASUTEIS   ASSIGN TO DIASUTEIS
004900                 ORGANIZATION LINE SEQUENTIAL
005000                 FILE STATUS IS STATUS-DIASUT.
005100
005200     SELECT VALORDIA    ASSIGN TO VALORDIA
005300                 ORGANIZATION LINE SEQUENTIAL
005400                 FILE STATUS IS STATUS-VALDIA.
005500
005600     SELECT DESLIGADOS  ASSIGN TO DESLIGADOS
005700                 ORGANIZATION LINE SEQUENTIAL
005800                 FILE STATUS IS STATUS-DESLIG.
005900
006000     SELECT INTERNOS    ASSIGN TO INTERNOS
006100                 ORGANIZATION LINE SEQUENTIAL
006200                 FILE STATUS IS STATUS-ESTAGI.
006300
006400     SELECT APRENDIZES  ASSIGN TO APRENDIZES
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 FILE STATUS IS STATUS-APREND.
006700
006800     SELECT EXTERIOR    ASSIGN TO EXTERIOR
006900                 ORGANIZATION LINE SEQUENTIAL
007000                 FILE STATUS IS STATUS-EXTERI.
007100
007200     SELECT AFASTADOS   ASSIGN TO AFASTADOS
007300                 ORGANIZATION LINE SEQUENTIAL
007400                 FILE STATUS IS STATUS-AFASTA.
007500
007600     SELECT FERIAS      ASSIGN TO FERIAS
007700                 ORGANIZATION LINE SEQUENTIAL
007800                 FILE STATUS IS STATUS-FERIAS.
007900
008000     SELECT ADMABRIL    ASSIGN TO ADMABRIL
008100                 ORGANIZATION LINE SEQUENTIAL
008200                 FILE STATUS IS STATUS-ADMABR.
008300
008400     SELECT VRSAIDA     ASSIGN TO VRSAIDA
008500                 ORGANIZATION LINE SEQUENTIAL
008600                 FILE STATUS IS STATUS-VRSAID.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000*----------------------------------------------------------*
009100* ARQUIVO MESTRE DE FUNCIONARIOS ATIVOS NA COMPETENCIA      *
009200*----------------------------------------------------------*
009300 FD  ATIVOS
009400     LABEL RECORD STANDARD
009500     RECORD CONTAINS 116 CHARACTERS.
009600
009700 01  REG-ATIVO.
009800     05  MATRICULA-ATV           PIC X(08).
009900     05  NOME-ATV                PIC X(40).
010000     05  SINDICATO-ATV           PIC X(60).
010100     05  ADMISSAO-ATV            PIC 9(08).
010200
010300*----------------------------------------------------------*
010400* BASE DIAS UTEIS POR SINDICATO (REFERENCIA)                *
010500*----------------------------------------------------------*
010600 FD  DIASUTEIS
010700     LABEL RECORD STANDARD
010800     RECORD CONTAINS 62 CHARACTERS.
010900
011000 01  REG-DIASUTEIS.
011100     05  SINDICATO-DU            PIC X(60).
011200     05  DIASUTEIS-ENT           PIC X(02).
011300
011400*----------------------------------------------------------*
011500* BASE SINDICATO X VALOR DIARIO (REFERENCIA)                *
011600*----------------------------------------------------------*
011700 FD  VALORDIA
011800     LABEL RECORD STANDARD
011900     RECORD CONTAINS 25 CHARACTERS.
012000
012100 01  REG-VALORDIA.
012200     05  ESTADO-VD               PIC X(20).
012300     05  VALOR-ENT               PIC 9(05).
012400     05  VALOR-ENT-R REDEFINES VALOR-ENT
012500                                 PIC 9(03)V99.
012600
012700*----------------------------------------------------------*
012800* ARQUIVO DE DESLIGADOS (TERMINACOES) NO MES                *
012900*----------------------------------------------------------*
013000 FD  DESLIGADOS
013100     LABEL RECORD STANDARD
013200     RECORD CONTAINS 18 CHARACTERS.
013300
013400 01  REG-DESLIGADO.
013500     05  MATRICULA-DEM           PIC X(08).
013600     05  DATA-DEMISSAO-DEM       PIC 9(08).
013700     05  COMUNICADO-DEM          PIC X(02).
013800
013900*----------------------------------------------------------*
014000* LISTAS DE EXCLUSAO (ESTAGIO/APRENDIZ/EXTERIOR/AFASTADO)   *
014100* MESMO LAYOUT DE 8 POSICOES NAS QUATRO BASES               *
014200*----------------------------------------------------------*
014300 FD  INTERNOS
014400     LABEL RECORD STANDARD
014500     RECORD CONTAINS 8 CHARACTERS.
014600
014700 01  REG-INTERNO.
014800     05  MATRICULA-EST           PIC X(08).
014900
015000 FD  APRENDIZES
015100     LABEL RECORD STANDARD
015200     RECORD CONTAINS 8 CHARACTERS.
015300
015400 01  REG-APRENDIZ.
015500     05  MATRICULA-APR           PIC X(08).
015600
015700 FD  EXTERIOR
015800     LABEL RECORD STANDARD
015900     RECORD CONTAINS 8 CHARACTERS.
016000
016100 01  REG-EXTERIOR.
016200     05  MATRICULA-EXT           PIC X(08).
016300
016400 FD  AFASTADOS
016500     LABEL RECORD STANDARD
016600     RECORD CONTAINS 8 CHARACTERS.
016700
016800 01  REG-AFASTADO.
016900     05  MATRICULA-AFA           PIC X(08).
017000
017100*----------------------------------------------------------*
017200* ARQUIVO DE FERIAS GOZADAS NO MES DA COMPETENCIA           *
017300*----------------------------------------------------------*
017400 FD  FERIAS
017500     LABEL RECORD STANDARD
017600     RECORD CONTAINS 10 CHARACTERS.
017700
017800 01  REG-FERIAS.
017900     05  MATRICULA-FER           PIC X(08).
018000     05  DIAS-FERIAS-FER         PIC 9(02).
018100
018200*----------------------------------------------------------*
018300* ARQUIVO DE ADMITIDOS EM ABRIL - SOBREPOE A ADMISSAO ATIVO *
018400*----------------------------------------------------------*
018500 FD  ADMABRIL
018600     LABEL RECORD STANDARD
018700     RECORD CONTAINS 16 CHARACTERS.
018800
018900 01  REG-ADMABRIL.
019000     05  MATRICULA-ABR           PIC X(08).
019100     05  ADMISSAO-ABR            PIC 9(08).
019200
019300*----------------------------------------------------------*
019400* ARQUIVO DE SAIDA - VR MENSAL FINAL DA COMPETENCIA         *
019500*----------------------------------------------------------*
019600 FD  VRSAIDA
019700     LABEL RECORD STANDARD
019800     RECORD CONTAINS 160 CHARACTERS.
019900
020000 01  REG-VRSAIDA                 PIC X(160).
020100
020200 WORKING-STORAGE SECTION.
020300*----------------------------------------------------------*
020400* STATUS DE ARQUIVO - PADRAO SISTEMAS DE COMPUTACAO         *
020500*----------------------------------------------------------*
020600 01  STATUS-ATIVOS               PIC X(02) VALUE SPACES.
020700 01  STATUS-DIASUT               PIC X(02) VALUE SPACES.
020800 01  STATUS-VALDIA               PIC X(02) VALUE SPACES.
020900 01  STATUS-DESLIG               PIC X(02) VALUE SPACES.
021000 01  STATUS-ESTAGI               PIC X(02) VALUE SPACES.
021100 01  STATUS-APREND               PIC X(02) VALUE SPACES.
021200 01  STATUS-EXTERI               PIC X(02) VALUE SPACES.
021300 01  STATUS-AFASTA               PIC X(02) VALUE SPACES.
021400 01  STATUS-FERIAS               PIC X(02) VALUE SPACES.
021500 01  STATUS-ADMABR               PIC X(02) VALUE SPACES.
021600 77  STATUS-VRSAID               PIC X(02) VALUE SPACES.
021700
021800*----------------------------------------------------------*
021900* CONSTANTES DA COMPETENCIA CORRENTE DO PROCESSAMENTO       *
022000*----------------------------------------------------------*
022100 01  WS-COMPETENCIA-ATUAL.
022200     05  WS-MES-COMPETENCIA      PIC 9(02) VALUE 05.
022300     05  WS-ANO-COMPETENCIA      PIC 9(04) VALUE 2025.
022400 01  WS-COMPETENCIA-NUMERICA REDEFINES WS-COMPETENCIA-ATUAL
022500                                  PIC 9(06).
022600 01  WS-COMPETENCIA-EDITADA      PIC X(07) VALUE "05/2025".
022700 01  WS-DIAS-MES-COMPETENCIA     PIC 9(02) VALUE 31.
022800 01  WS-DIA-CORTE-COMUNICADO     PIC 9(02) VALUE 15.
022900 01  FILLER                      PIC X(01) VALUE SPACE.
023000
023100*----------------------------------------------------------*
023200* TABELA DE ESTADOS X DIAS UTEIS (CARREGADA DA BASE)        *
023300*----------------------------------------------------------*
023400 01  WS-QTD-ESTADOS-DU           PIC 9(02) COMP VALUE ZERO.
023500 01  WS-IDX-DU                   PIC 9(02) COMP VALUE ZERO.
023600 01  TAB-DIAS-UTEIS.
023700     05  TAB-DU OCCURS 10 TIMES.
023800         10  TAB-DU-ESTADO       PIC X(02).
023900         10  TAB-DU-DIAS         PIC 9(02).
024000 01  FILLER                      PIC X(01) VALUE SPACE.
024100
024200*----------------------------------------------------------*
024300* TABELA DE ESTADOS X VALOR DIARIO (CARREGADA DA BASE)      *
024400*----------------------------------------------------------*
024500 01  WS-QTD-ESTADOS-VD           PIC 9(02) COMP VALUE ZERO.
024600 01  WS-IDX-VD                   PIC 9(02) COMP VALUE ZERO.
024700 01  TAB-VALOR-DIARIO.
024800     05  TAB-VD OCCURS 10 TIMES.
024900         10  TAB-VD-ESTADO       PIC X(02).
025000         10  TAB-VD-VALOR        PIC 9(03)V99.
025100 01  FILLER                      PIC X(01) VALUE SPACE.
025200
025300*----------------------------------------------------------*
025400* CONJUNTO DE EXCLUSAO - UNIAO DE ESTAGIO/APRENDIZ/         *
025500* EXTERIOR/AFASTADOS, PELA MATRICULA                        *
025600*----------------------------------------------------------*
025700 01  WS-QTD-EXCLUIDOS-TAB        PIC 9(05) COMP VALUE ZERO.
025800 01  WS-IDX-EXCL                 PIC 9(05) COMP VALUE ZERO.
025900 01  TAB-EXCLUSAO.
026000     05  TAB-EXCL OCCURS 9999 TIMES.
026100         10  TAB-EXCL-MATRIC     PIC X(08).
026200 01  FILLER                      PIC X(01) VALUE SPACE.
026300
026400*----------------------------------------------------------*
026500* TABELA DE FERIAS GOZADAS NO MES, PELA MATRICULA            *
026600*----------------------------------------------------------*
026700 01  WS-QTD-FERIAS-TAB           PIC 9(05) COMP VALUE ZERO.
026800 01  WS-IDX-FER                  PIC 9(05) COMP VALUE ZERO.
026900 01  TAB-FERIAS-CARGA.
027000     05  TAB-FER OCCURS 9999 TIMES.
027100         10  TAB-FER-MATRIC      PIC X(08).
027200         10  TAB-FER-DIAS        PIC 9(02).
027300 01  FILLER                      PIC X(01) VALUE SPACE.
027400
027500*----------------------------------------------------------*
027600* TABELA DE DESLIGADOS NO MES, PELA MATRICULA                *
027700*----------------------------------------------------------*
027800 01  WS-QTD-DESLIG-TAB           PIC 9(05) COMP VALUE ZERO.
027900 01  WS-IDX-DEM                  PIC 9(05) COMP VALUE ZERO.
028000 01  TAB-DESLIGADOS-CARGA.
028100     05  TAB-DEM OCCURS 9999 TIMES.
028200         10  TAB-DEM-MATRIC      PIC X(08).
028300         10  TAB-DEM-DATA        PIC 9(08).
028400         10  TAB-DEM-COMUNIC     PIC X(02).
028500 01  FILLER                      PIC X(01) VALUE SPACE.
028600
028700*----------------------------------------------------------*
028800* TABELA DE ADMISSOES DE ABRIL, PELA MATRICULA               *
028900*----------------------------------------------------------*
029000 01  WS-QTD-ADMABR-TAB           PIC 9(05) COMP VALUE ZERO.
029100 01  WS-IDX-ABR                  PIC 9(05) COMP VALUE ZERO.
029200 01  TAB-ADMABRIL-CARGA.
029300     05  TAB-ABR OCCURS 9999 TIMES.
029400         10  TAB-ABR-MATRIC      PIC X(08).
029500         10  TAB-ABR-DATA        PIC 9(08).
029600 01  FILLER                      PIC X(01) VALUE SPACE.
029700
029800*----------------------------------------------------------*
029900* LITERAIS DE CABECALHO DAS BASES DE REFERENCIA - USADOS    *
030000* PARA REJEITAR LINHA DE TITULO REPETIDA NO MEIO DA BASE    *
030100*----------------------------------------------------------*
030200 01  WS-TITULO-SINDICATO         PIC X(60) VALUE "SINDICATO".
030300 01  WS-TITULO-ESTADO            PIC X(20) VALUE "ESTADO".
030400
030500*----------------------------------------------------------*
030600* LITERAIS DOS SINDICATOS/ESTADOS RECONHECIDOS PELO MAPA    *
030700*----------------------------------------------------------*
030800 01  WS-NOME-ESTADO-SP           PIC X(20) VALUE "Sao Paulo".
030900 01  WS-NOME-ESTADO-RS           PIC X(20) VALUE
031000     "Rio Grande do Sul".
031100 01  WS-NOME-ESTADO-RJ           PIC X(20) VALUE
031200     "Rio de Janeiro".
031300 01  WS-NOME-ESTADO-PR           PIC X(20) VALUE "Parana".
031400
031500*----------------------------------------------------------*
031600* AREA DE TRABALHO DO MAPEADOR DE ESTADO (SUBSTRING SCAN)   *
031700*----------------------------------------------------------*
031800 01  WS-SINDICATO-TESTE          PIC X(60).
031900 01  WS-ESTADO-LITERAL-TESTE     PIC X(20).
032000 01  WS-ESTADO-RESULTADO         PIC X(02).
032050 77  WS-CONTADOR-ACHOU           PIC 9(02) COMP VALUE ZERO.
032200
032300*----------------------------------------------------------*
032400* AREA DE TRABALHO DO FUNCIONARIO CORRENTE NO LACO PRINCIPAL*
032500*----------------------------------------------------------*
032600 01  WS-MATRICULA-ATUAL          PIC X(08).
032700 01  WS-ESTADO-FUNCIONARIO       PIC X(02).
032800 01  WS-ADMISSAO-ATUAL           PIC 9(08).
032900 01  WS-ADMISSAO-R REDEFINES WS-ADMISSAO-ATUAL.
033000     05  WS-ADM-ANO              PIC 9(04).
033100     05  WS-ADM-MES              PIC 9(02).
033200     05  WS-ADM-DIA              PIC 9(02).
033300 01  WS-DIAS-UTEIS-FUNC          PIC 9(02) VALUE ZERO.
033400 01  WS-VALOR-DIARIO-FUNC        PIC 9(03)V99 VALUE ZERO.
033500 01  WS-DIAS-FERIAS-FUNC         PIC 9(02) VALUE ZERO.
033600 01  WS-DIAS-TRABALHADOS         PIC S9(05) VALUE ZERO.
033700 01  WS-DIAS-A-PAGAR             PIC 9(03) VALUE ZERO.
033800 01  WS-FLAG-FERIAS-INTEGRAL     PIC X(01) VALUE "N".
033900     88  FERIAS-INTEGRAIS        VALUE "S".
034000 01  WS-FLAG-ACHOU-DESLIGAMENTO  PIC X(01) VALUE "N".
034100     88  ACHOU-DESLIGAMENTO      VALUE "S".
034200 01  WS-DATA-DEMISSAO-FUNC       PIC 9(08) VALUE ZERO.
034300 01  WS-DEMISSAO-R REDEFINES WS-DATA-DEMISSAO-FUNC.
034400     05  WS-DEM-ANO              PIC 9(04).
034500     05  WS-DEM-MES              PIC 9(02).
034600     05  WS-DEM-DIA              PIC 9(02).
034700 01  WS-COMUNICADO-FUNC          PIC X(02) VALUE SPACES.
034800 01  WS-VALOR-MINIMO-FERIAS      PIC 9(05) COMP VALUE ZERO.
034900 01  WS-CALCULO-INTERMEDIARIO    PIC S9(07) COMP VALUE ZERO.
035000
035100*----------------------------------------------------------*
035200* RESULTADO MONETARIO DO FUNCIONARIO CORRENTE               *
035300*----------------------------------------------------------*
035400 01  WS-TOTAL-FUNC               PIC 9(07)V99 VALUE ZERO.
035500 01  WS-CUSTO-EMPRESA-FUNC       PIC 9(07)V99 VALUE ZERO.
035600 01  WS-DESCONTO-FUNC            PIC 9(07)V99 VALUE ZERO.
035700 01  WS-ADMISSAO-EDITADA         PIC X(10) VALUE SPACES.
035800
035900*----------------------------------------------------------*
036000* CONTADORES DE PROCESSAMENTO - RELATORIO DE CONTROLE       *
036100*----------------------------------------------------------*
036200 01  WS-QTD-LIDOS                PIC 9(06) COMP VALUE ZERO.
036300 01  WS-QTD-EXCLUIDOS            PIC 9(06) COMP VALUE ZERO.
036400 01  WS-QTD-PULADOS              PIC 9(06) COMP VALUE ZERO.
036500 01  WS-QTD-PAGOS                PIC 9(06) COMP VALUE ZERO.
036600 01  WS-TOTAL-GERAL              PIC 9(09)V99 VALUE ZERO.
036700 01  WS-CUSTO-EMPRESA-GERAL      PIC 9(09)V99 VALUE ZERO.
036800 01  WS-DESCONTO-GERAL           PIC 9(09)V99 VALUE ZERO.
036900
037000*----------------------------------------------------------*
037100* LINHA DE SAIDA MONTADA ANTES DA GRAVACAO NO VRSAIDA       *
037200*----------------------------------------------------------*
037300 01  WS-LINHA-SAIDA.
037400     05  WS-LS-MATRICULA         PIC X(08).
037500     05  WS-LS-PONTOVIRG1        PIC X(01) VALUE ";".
037600     05  WS-LS-ADMISSAO          PIC X(10).
037700     05  WS-LS-PONTOVIRG2        PIC X(01) VALUE ";".
037800     05  WS-LS-SINDICATO         PIC X(60).
037900     05  WS-LS-PONTOVIRG3        PIC X(01) VALUE ";".
038000     05  WS-LS-COMPETENCIA       PIC X(07).
038100     05  WS-LS-PONTOVIRG4        PIC X(01) VALUE ";".
038200     05  WS-LS-DIAS              PIC 9(03).
038300     05  WS-LS-PONTOVIRG5        PIC X(01) VALUE ";".
038400     05  WS-LS-VALOR-DIARIO      PIC 999.99.
038500     05  WS-LS-PONTOVIRG6        PIC X(01) VALUE ";".
038600     05  WS-LS-TOTAL             PIC 9999999.99.
038700     05  WS-LS-PONTOVIRG7        PIC X(01) VALUE ";".
038800     05  WS-LS-CUSTO-EMPRESA     PIC 9999999.99.
038900     05  WS-LS-PONTOVIRG8        PIC X(01) VALUE ";".
039000     05  WS-LS-DESCONTO          PIC 9999999.99.
039100     05  WS-LS-PONTOVIRG9        PIC X(01) VALUE ";".
039200     05  WS-LS-OBS-GERAL         PIC X(20).
039300     05  FILLER                  PIC X(07) VALUE SPACES.
039400 01  WS-LINHA-SAIDA-CHK REDEFINES WS-LINHA-SAIDA
039500                                  PIC X(160).
039600
039700 01  WS-LINHA-CABECALHO.
039800     05  FILLER                  PIC X(110) VALUE
039900     "MATRICULA;ADMISSAO;SINDICATO;COMPETENCIA;DIAS;VALOR-DIARIO
040000-    ";TOTAL;CUSTO-EMPRESA;DESCONTO-PROFISSIONAL;OBS-GERAL".
040100     05  FILLER                  PIC X(50) VALUE SPACES.
040200
040300*----------------------------------------------------------*
040400* RELATORIO DE CONTROLE DE FIM DE PROCESSAMENTO - DISPLAY   *
040500*----------------------------------------------------------*
040600 01  CABE1.
040700     05  FILLER          PIC X(20) VALUE "EMPRESA S / A".
040800     05  FILLER          PIC X(38) VALUE
040900         "RELATORIO DE CONTROLE - VR MENSAL".
041000     05  FILLER          PIC X(11) VALUE "COMPETENCIA".
041100     05  CABE1-COMP      PIC X(07).
041200 01  CABE2.
041300     05  FILLER      PIC X(24) VALUE "FUNCIONARIOS LIDOS.....:".
041400     05  CABE2-LIDOS     PIC ZZZ,ZZ9.
041500 01  CABE3.
041600     05  FILLER      PIC X(24) VALUE "EXCLUIDOS (ELEGIB)....:".
041700     05  CABE3-EXCL      PIC ZZZ,ZZ9.
041800 01  CABE4.
041900     05  FILLER      PIC X(24) VALUE "PULADOS (SEM VALOR)...:".
042000     05  CABE4-PULAD     PIC ZZZ,ZZ9.
042100 01  CABE5.
042200     05  FILLER      PIC X(24) VALUE "PAGOS..................:".
042300     05  CABE5-PAGOS     PIC ZZZ,ZZ9.
042400 01  CABE6.
042500     05  FILLER      PIC X(24) VALUE "TOTAL GERAL............:".
042600     05  CABE6-TOTAL     PIC ZZ,ZZZ,ZZ9.99.
042700 01  CABE7.
042800     05  FILLER      PIC X(24) VALUE "CUSTO EMPRESA (80%)....:".
042900     05  CABE7-CUSTO     PIC ZZ,ZZZ,ZZ9.99.
043000 01  CABE8.
043100     05  FILLER      PIC X(24) VALUE "DESCONTO PROFISS (20%).:".
043200     05  CABE8-DESCO     PIC ZZ,ZZZ,ZZ9.99.
043300
043400 PROCEDURE DIVISION.
043500
043600 0000-PROCESSAMENTO-PRINCIPAL.
043700     PERFORM 0010-ABRE-ARQUIVOS-ENTRADA
043800     PERFORM 0020-ABRE-ARQUIVO-SAIDA
043900     PERFORM 0100-CARREGA-TAB-DIAS-UTEIS
044000     PERFORM 0150-CARREGA-TAB-VALOR-DIARIO
044100     PERFORM 0200-CARREGA-EXCLUSOES
044200     PERFORM 0300-CARREGA-FERIAS
044300     PERFORM 0350-CARREGA-DESLIGADOS
044400     PERFORM 0400-CARREGA-ADMISSAO-ABRIL
044500     PERFORM 0050-GRAVA-CABECALHO-SAIDA
044600     PERFORM 0510-LE-PROXIMO-ATIVO
044700     PERFORM 0500-PROCESSA-ATIVOS
044800             UNTIL STATUS-ATIVOS = "10"
044900     PERFORM 0900-ENCERRA-PROCESSAMENTO
045000     STOP RUN.
045100
045200*----------------------------------------------------------*
045300* ABERTURA DE ARQUIVOS - QUALQUER FALTA DA BASE DE ATIVOS   *
045400* OU DA SAIDA ABORTA O PROCESSAMENTO                         *
045500*----------------------------------------------------------*
045600 0010-ABRE-ARQUIVOS-ENTRADA.
045700     OPEN INPUT ATIVOS
045800     IF STATUS-ATIVOS NOT = "00"
045900        DISPLAY "ATIVOS - ARQUIVO AUSENTE OU INVALIDO - ABORTADO"
046000        STOP RUN.
046100     OPEN INPUT DIASUTEIS
046200     OPEN INPUT VALORDIA
046300     OPEN INPUT DESLIGADOS
046400     OPEN INPUT INTERNOS
046500     OPEN INPUT APRENDIZES
046600     OPEN INPUT EXTERIOR
046700     OPEN INPUT AFASTADOS
046800     OPEN INPUT FERIAS
046900     OPEN INPUT ADMABRIL.
047000
047100 0020-ABRE-ARQUIVO-SAIDA.
047200     OPEN OUTPUT VRSAIDA
047300     IF STATUS-VRSAID NOT = "00"
047400        DISPLAY "VRSAIDA - ARQUIVO NAO PODE SER CRIADO - ABORTADO"
047500        STOP RUN.
047600
047700*----------------------------------------------------------*
047800* MAPEADOR DE ESTADO A PARTIR DO NOME DO SINDICATO           *
047900* (ORDEM FIXA DE TESTE SP - RS - RJ - PR - SENAO N/A)        *
048000*----------------------------------------------------------*
048100 0080-DETERMINA-ESTADO-SINDICATO.
048200     MOVE "NA" TO WS-ESTADO-RESULTADO
048300     MOVE ZERO TO WS-CONTADOR-ACHOU
048400     IF WS-SINDICATO-TESTE = SPACES
048500        GO TO 0080-FIM-MAPA-SINDICATO.
048600     INSPECT WS-SINDICATO-TESTE TALLYING WS-CONTADOR-ACHOU
048700             FOR ALL "SP"
048800     IF WS-CONTADOR-ACHOU NOT = ZERO
048900        MOVE "SP" TO WS-ESTADO-RESULTADO
049000        GO TO 0080-FIM-MAPA-SINDICATO.
049100     MOVE ZERO TO WS-CONTADOR-ACHOU
049200     INSPECT WS-SINDICATO-TESTE TALLYING WS-CONTADOR-ACHOU
049300             FOR ALL "RS"
049400     IF WS-CONTADOR-ACHOU NOT = ZERO
049500        MOVE "RS" TO WS-ESTADO-RESULTADO
049600        GO TO 0080-FIM-MAPA-SINDICATO.
049700     MOVE ZERO TO WS-CONTADOR-ACHOU
049800     INSPECT WS-SINDICATO-TESTE TALLYING WS-CONTADOR-ACHOU
049900             FOR ALL "RJ"
050000     IF WS-CONTADOR-ACHOU NOT = ZERO
050100        MOVE "RJ" TO WS-ESTADO-RESULTADO
050200        GO TO 0080-FIM-MAPA-SINDICATO.
050300     MOVE ZERO TO WS-CONTADOR-ACHOU
050400     INSPECT WS-SINDICATO-TESTE TALLYING WS-CONTADOR-ACHOU
050500             FOR ALL "PR"
050600     IF WS-CONTADOR-ACHOU NOT = ZERO
050700        MOVE "PR" TO WS-ESTADO-RESULTADO.
050800 0080-FIM-MAPA-SINDICATO.
050900     MOVE ZERO TO WS-CONTADOR-ACHOU.
051000
051100*----------------------------------------------------------*
051200* MAPEADOR DE ESTADO A PARTIR DO NOME LITERAL DA BASE DE    *
051300* SINDICATO X VALOR (ESTADO POR EXTENSO)                    *
051400*----------------------------------------------------------*
051500 0085-DETERMINA-ESTADO-LITERAL.
051600     MOVE "NA" TO WS-ESTADO-RESULTADO
051700     IF WS-ESTADO-LITERAL-TESTE = WS-NOME-ESTADO-SP
051800        MOVE "SP" TO WS-ESTADO-RESULTADO
051900        GO TO 0085-FIM-MAPA-LITERAL.
052000     IF WS-ESTADO-LITERAL-TESTE = WS-NOME-ESTADO-RS
052100        MOVE "RS" TO WS-ESTADO-RESULTADO
052200        GO TO 0085-FIM-MAPA-LITERAL.
052300     IF WS-ESTADO-LITERAL-TESTE = WS-NOME-ESTADO-RJ
052400        MOVE "RJ" TO WS-ESTADO-RESULTADO
052500        GO TO 0085-FIM-MAPA-LITERAL.
052600     IF WS-ESTADO-LITERAL-TESTE = WS-NOME-ESTADO-PR
052700        MOVE "PR" TO WS-ESTADO-RESULTADO.
052800 0085-FIM-MAPA-LITERAL.
052900     CONTINUE.
053000
053100*----------------------------------------------------------*
053200* CARGA DA TABELA ESTADO X DIAS UTEIS - REJEITA LINHA COM   *
053300* SINDICATO EM BRANCO, VALOR NAO NUMERICO OU CABECALHO      *
053400*----------------------------------------------------------*
053500 0100-CARREGA-TAB-DIAS-UTEIS.
053600     READ DIASUTEIS
053700          AT END MOVE "10" TO STATUS-DIASUT.
053800     PERFORM 0110-PROCESSA-LINHA-DIASUTEIS
053850         THRU 0119-FIM-PROCESSA-DIASUTEIS
053900             UNTIL STATUS-DIASUT = "10".
054000
054100 0110-PROCESSA-LINHA-DIASUTEIS.
054200     IF SINDICATO-DU = SPACES
054300        GO TO 0119-FIM-PROCESSA-DIASUTEIS.
054400     IF DIASUTEIS-ENT NOT NUMERIC
054500        GO TO 0119-FIM-PROCESSA-DIASUTEIS.
054600     IF SINDICATO-DU = WS-TITULO-SINDICATO
054700        GO TO 0119-FIM-PROCESSA-DIASUTEIS.
054800     MOVE SINDICATO-DU TO WS-SINDICATO-TESTE
054900     PERFORM 0080-DETERMINA-ESTADO-SINDICATO
054950         THRU 0080-FIM-MAPA-SINDICATO
055000     IF WS-ESTADO-RESULTADO = "NA"
055100        GO TO 0119-FIM-PROCESSA-DIASUTEIS.
055200     ADD 1 TO WS-QTD-ESTADOS-DU
055300     MOVE WS-ESTADO-RESULTADO
055400          TO TAB-DU-ESTADO (WS-QTD-ESTADOS-DU)
055500     MOVE DIASUTEIS-ENT
055600          TO TAB-DU-DIAS (WS-QTD-ESTADOS-DU).
055700 0119-FIM-PROCESSA-DIASUTEIS.
055800     READ DIASUTEIS
055900          AT END MOVE "10" TO STATUS-DIASUT.
056000
056100*----------------------------------------------------------*
056200* CARGA DA TABELA ESTADO X VALOR DIARIO - MESMAS REGRAS DE  *
056300* VALIDACAO DA CARGA ANTERIOR                                *
056400*----------------------------------------------------------*
056500 0150-CARREGA-TAB-VALOR-DIARIO.
056600     READ VALORDIA
056700          AT END MOVE "10" TO STATUS-VALDIA.
056800     PERFORM 0160-PROCESSA-LINHA-VALORDIA
056850         THRU 0169-FIM-PROCESSA-VALORDIA
056900             UNTIL STATUS-VALDIA = "10".
057000
057100 0160-PROCESSA-LINHA-VALORDIA.
057200     IF ESTADO-VD = SPACES
057300        GO TO 0169-FIM-PROCESSA-VALORDIA.
057400     IF VALOR-ENT NOT NUMERIC
057500        GO TO 0169-FIM-PROCESSA-VALORDIA.
057600     IF ESTADO-VD = WS-TITULO-ESTADO
057700        GO TO 0169-FIM-PROCESSA-VALORDIA.
057800     MOVE ESTADO-VD TO WS-ESTADO-LITERAL-TESTE
057900     PERFORM 0085-DETERMINA-ESTADO-LITERAL
057950         THRU 0085-FIM-MAPA-LITERAL
058000     IF WS-ESTADO-RESULTADO = "NA"
058100        GO TO 0169-FIM-PROCESSA-VALORDIA.
058200     ADD 1 TO WS-QTD-ESTADOS-VD
058300     MOVE WS-ESTADO-RESULTADO
058400          TO TAB-VD-ESTADO (WS-QTD-ESTADOS-VD)
058500     MOVE VALOR-ENT-R
058600          TO TAB-VD-VALOR (WS-QTD-ESTADOS-VD).
058700 0169-FIM-PROCESSA-VALORDIA.
058800     READ VALORDIA
058900          AT END MOVE "10" TO STATUS-VALDIA.
059000
059100*----------------------------------------------------------*
059200* CARGA DO CONJUNTO DE EXCLUSAO - UNIAO DAS QUATRO LISTAS   *
059300* (ESTAGIO, APRENDIZ, EXTERIOR E AFASTADOS)                  *
059400*----------------------------------------------------------*
059500 0200-CARREGA-EXCLUSOES.
059600     READ INTERNOS
059700          AT END MOVE "10" TO STATUS-ESTAGI.
059800     PERFORM 0210-CARREGA-1-INTERNO
059900             UNTIL STATUS-ESTAGI = "10".
060000     READ APRENDIZES
060100          AT END MOVE "10" TO STATUS-APREND.
060200     PERFORM 0220-CARREGA-1-APRENDIZ
060300             UNTIL STATUS-APREND = "10".
060400     READ EXTERIOR
060500          AT END MOVE "10" TO STATUS-EXTERI.
060600     PERFORM 0230-CARREGA-1-EXTERIOR
060700             UNTIL STATUS-EXTERI = "10".
060800     READ AFASTADOS
060900          AT END MOVE "10" TO STATUS-AFASTA.
061000     PERFORM 0240-CARREGA-1-AFASTADO
061100             UNTIL STATUS-AFASTA = "10".
061200
061300 0210-CARREGA-1-INTERNO.
061400     IF MATRICULA-EST NOT = SPACES
061500        ADD 1 TO WS-QTD-EXCLUIDOS-TAB
061600        MOVE MATRICULA-EST
061700             TO TAB-EXCL-MATRIC (WS-QTD-EXCLUIDOS-TAB).
061800     READ INTERNOS
061900          AT END MOVE "10" TO STATUS-ESTAGI.
062000
062100 0220-CARREGA-1-APRENDIZ.
062200     IF MATRICULA-APR NOT = SPACES
062300        ADD 1 TO WS-QTD-EXCLUIDOS-TAB
062400        MOVE MATRICULA-APR
062500             TO TAB-EXCL-MATRIC (WS-QTD-EXCLUIDOS-TAB).
062600     READ APRENDIZES
062700          AT END MOVE "10" TO STATUS-APREND.
062800
062900 0230-CARREGA-1-EXTERIOR.
063000     IF MATRICULA-EXT NOT = SPACES
063100        ADD 1 TO WS-QTD-EXCLUIDOS-TAB
063200        MOVE MATRICULA-EXT
063300             TO TAB-EXCL-MATRIC (WS-QTD-EXCLUIDOS-TAB).
063400     READ EXTERIOR
063500          AT END MOVE "10" TO STATUS-EXTERI.
063600
063700 0240-CARREGA-1-AFASTADO.
063800     IF MATRICULA-AFA NOT = SPACES
063900        ADD 1 TO WS-QTD-EXCLUIDOS-TAB
064000        MOVE MATRICULA-AFA
064100             TO TAB-EXCL-MATRIC (WS-QTD-EXCLUIDOS-TAB).
064200     READ AFASTADOS
064300          AT END MOVE "10" TO STATUS-AFASTA.
064400
064500*----------------------------------------------------------*
064600* CARGA DA TABELA DE FERIAS GOZADAS NO MES                   *
064700*----------------------------------------------------------*
064800 0300-CARREGA-FERIAS.
064900     READ FERIAS
065000          AT END MOVE "10" TO STATUS-FERIAS.
065100     PERFORM 0310-CARREGA-1-FERIAS
065200             UNTIL STATUS-FERIAS = "10".
065300
065400 0310-CARREGA-1-FERIAS.
065500     IF MATRICULA-FER NOT = SPACES
065600        ADD 1 TO WS-QTD-FERIAS-TAB
065700        MOVE MATRICULA-FER
065800             TO TAB-FER-MATRIC (WS-QTD-FERIAS-TAB)
065900        MOVE DIAS-FERIAS-FER
066000             TO TAB-FER-DIAS (WS-QTD-FERIAS-TAB).
066100     READ FERIAS
066200          AT END MOVE "10" TO STATUS-FERIAS.
066300
066400*----------------------------------------------------------*
066500* CARGA DA TABELA DE DESLIGADOS NO MES - DATA ZERO OU       *
066600* INVALIDA E DESCARTADA NA CARGA                             *
066700*----------------------------------------------------------*
066800 0350-CARREGA-DESLIGADOS.
066900     READ DESLIGADOS
067000          AT END MOVE "10" TO STATUS-DESLIG.
067100     PERFORM 0360-CARREGA-1-DESLIGADO
067200             UNTIL STATUS-DESLIG = "10".
067300
067400 0360-CARREGA-1-DESLIGADO.
067500     IF MATRICULA-DEM NOT = SPACES
067600        AND DATA-DEMISSAO-DEM NOT = ZERO
067700        ADD 1 TO WS-QTD-DESLIG-TAB
067800        MOVE MATRICULA-DEM
067900             TO TAB-DEM-MATRIC (WS-QTD-DESLIG-TAB)
068000        MOVE DATA-DEMISSAO-DEM
068100             TO TAB-DEM-DATA (WS-QTD-DESLIG-TAB)
068200        MOVE COMUNICADO-DEM
068300             TO TAB-DEM-COMUNIC (WS-QTD-DESLIG-TAB).
068400     READ DESLIGADOS
068500          AT END MOVE "10" TO STATUS-DESLIG.
068600
068700*----------------------------------------------------------*
068800* CARGA DA TABELA DE ADMISSOES DE ABRIL - SOBREPOE A        *
068900* ADMISSAO DO CADASTRO NO PASSO 0515                         *
069000*----------------------------------------------------------*
069100 0400-CARREGA-ADMISSAO-ABRIL.
069200     READ ADMABRIL
069300          AT END MOVE "10" TO STATUS-ADMABR.
069400     PERFORM 0410-CARREGA-1-ADMABRIL
069500             UNTIL STATUS-ADMABR = "10".
069600
069700 0410-CARREGA-1-ADMABRIL.
069800     IF MATRICULA-ABR NOT = SPACES
069900        ADD 1 TO WS-QTD-ADMABR-TAB
070000        MOVE MATRICULA-ABR
070100             TO TAB-ABR-MATRIC (WS-QTD-ADMABR-TAB)
070200        MOVE ADMISSAO-ABR
070300             TO TAB-ABR-DATA (WS-QTD-ADMABR-TAB).
070400     READ ADMABRIL
070500          AT END MOVE "10" TO STATUS-ADMABR.
070600
070700*----------------------------------------------------------*
070800* GRAVACAO DO CABECALHO DO ARQUIVO DE SAIDA                 *
070900*----------------------------------------------------------*
071000 0050-GRAVA-CABECALHO-SAIDA.
071100     WRITE REG-VRSAIDA FROM WS-LINHA-CABECALHO.
071200
071300*----------------------------------------------------------*
071400* LACO PRINCIPAL - PERCORRE OS ATIVOS NA ORDEM DE LEITURA   *
071500*----------------------------------------------------------*
071600 0500-PROCESSA-ATIVOS.
071700     ADD 1 TO WS-QTD-LIDOS
071800     MOVE MATRICULA-ATV TO WS-MATRICULA-ATUAL
071900     PERFORM 0520-VERIFICA-EXCLUSAO
071950         THRU 0529-FIM-VERIFICA-EXCLUSAO
072000     PERFORM 0510-LE-PROXIMO-ATIVO.
072100
072200*----------------------------------------------------------*
072300* LEITURA DO PROXIMO REGISTRO DE ATIVO, JA APLICANDO A      *
072400* SOBREPOSICAO DA ADMISSAO DE ABRIL QUANDO EXISTIR           *
072500*----------------------------------------------------------*
072600 0510-LE-PROXIMO-ATIVO.
072700     READ ATIVOS
072800          AT END MOVE "10" TO STATUS-ATIVOS
072900          NOT AT END
073000             PERFORM 0515-APLICA-ADMISSAO-ABRIL
073050                THRU 0519-FIM-APLICA-ADMISSAO.
073100
073200 0515-APLICA-ADMISSAO-ABRIL.
073300     MOVE ADMISSAO-ATV TO WS-ADMISSAO-ATUAL
073400     MOVE ZERO TO WS-IDX-ABR.
073500 0516-PROCURA-ADMABRIL.
073600     ADD 1 TO WS-IDX-ABR
073700     IF WS-IDX-ABR > WS-QTD-ADMABR-TAB
073800        GO TO 0519-FIM-APLICA-ADMISSAO.
073900     IF TAB-ABR-MATRIC (WS-IDX-ABR) = MATRICULA-ATV
074000        MOVE TAB-ABR-DATA (WS-IDX-ABR) TO ADMISSAO-ATV
074100        MOVE TAB-ABR-DATA (WS-IDX-ABR) TO WS-ADMISSAO-ATUAL
074200        GO TO 0519-FIM-APLICA-ADMISSAO.
074300     GO TO 0516-PROCURA-ADMABRIL.
074400 0519-FIM-APLICA-ADMISSAO.
074500     CONTINUE.
074600
074700*----------------------------------------------------------*
074800* VERIFICA EXCLUSAO DE ELEGIBILIDADE E, SE ELEGIVEL, CALCULA*
074900*----------------------------------------------------------*
075000 0520-VERIFICA-EXCLUSAO.
075100     MOVE ZERO TO WS-IDX-EXCL.
075200 0521-PROCURA-EXCLUSAO.
075300     ADD 1 TO WS-IDX-EXCL
075400     IF WS-IDX-EXCL > WS-QTD-EXCLUIDOS-TAB
075500        GO TO 0525-NAO-EXCLUIDO.
075600     IF TAB-EXCL-MATRIC (WS-IDX-EXCL) = WS-MATRICULA-ATUAL
075700        ADD 1 TO WS-QTD-EXCLUIDOS
075800        GO TO 0529-FIM-VERIFICA-EXCLUSAO.
075900     GO TO 0521-PROCURA-EXCLUSAO.
076000 0525-NAO-EXCLUIDO.
076100     PERFORM 0600-CALCULA-BENEFICIO
076150         THRU 0699-FIM-CALCULA-BENEFICIO
076200     PERFORM 0700-GRAVA-DETALHE-SAIDA
076250         THRU 0709-FIM-GRAVA-DETALHE.
076300 0529-FIM-VERIFICA-EXCLUSAO.
076400     CONTINUE.
076500
076600*----------------------------------------------------------*
076700* MOTOR DE CALCULO DO BENEFICIO DO FUNCIONARIO CORRENTE     *
076800*----------------------------------------------------------*
076900 0600-CALCULA-BENEFICIO.
077000     MOVE SINDICATO-ATV TO WS-SINDICATO-TESTE
077100     PERFORM 0080-DETERMINA-ESTADO-SINDICATO
077150         THRU 0080-FIM-MAPA-SINDICATO
077200     MOVE WS-ESTADO-RESULTADO TO WS-ESTADO-FUNCIONARIO
077300     PERFORM 0605-BUSCA-DIAS-UTEIS-ESTADO
077325         THRU 0606-FIM-BUSCA-DIAS-UTEIS
077350     PERFORM 0607-BUSCA-VALOR-DIARIO-ESTADO
077375         THRU 0607-FIM-BUSCA-VALOR-DIARIO
077400     MOVE ZERO TO WS-TOTAL-FUNC
077600                  WS-CUSTO-EMPRESA-FUNC
077700                  WS-DESCONTO-FUNC
077800                  WS-DIAS-A-PAGAR
077900     IF WS-DIAS-UTEIS-FUNC = ZERO
078000        ADD 1 TO WS-QTD-PULADOS
078100        GO TO 0699-FIM-CALCULA-BENEFICIO.
078200     PERFORM 0608-BUSCA-DIAS-FERIAS-FUNC
078225         THRU 0608-FIM-BUSCA-FERIAS
078250     PERFORM 0609-BUSCA-DESLIGAMENTO-FUNC
078275         THRU 0609-FIM-BUSCA-DESLIGAMENTO
078300     PERFORM 0610-CALCULA-DIAS-TRABALHADOS
078325         THRU 0619-FIM-CALCULA-DIAS-TRAB
078350     PERFORM 0620-CALCULA-DIAS-A-PAGAR
078375         THRU 0629-FIM-DIAS-A-PAGAR
078600     PERFORM 0640-CALCULA-VALORES-MONETARIOS
078700     IF WS-TOTAL-FUNC = ZERO
078800        ADD 1 TO WS-QTD-PULADOS
078900     ELSE
079000        ADD 1 TO WS-QTD-PAGOS
079100        ADD WS-TOTAL-FUNC TO WS-TOTAL-GERAL
079200        ADD WS-CUSTO-EMPRESA-FUNC TO WS-CUSTO-EMPRESA-GERAL
079300        ADD WS-DESCONTO-FUNC TO WS-DESCONTO-GERAL.
079400 0699-FIM-CALCULA-BENEFICIO.
079500     CONTINUE.
079600
079700 0605-BUSCA-DIAS-UTEIS-ESTADO.
079800     MOVE ZERO TO WS-DIAS-UTEIS-FUNC
079900     MOVE ZERO TO WS-IDX-DU.
080000 0606-PROCURA-DIAS-UTEIS.
080100     ADD 1 TO WS-IDX-DU
080200     IF WS-IDX-DU > WS-QTD-ESTADOS-DU
080300        GO TO 0606-FIM-BUSCA-DIAS-UTEIS.
080400     IF TAB-DU-ESTADO (WS-IDX-DU) = WS-ESTADO-FUNCIONARIO
080500        MOVE TAB-DU-DIAS (WS-IDX-DU) TO WS-DIAS-UTEIS-FUNC
080600        GO TO 0606-FIM-BUSCA-DIAS-UTEIS.
080700     GO TO 0606-PROCURA-DIAS-UTEIS.
080800 0606-FIM-BUSCA-DIAS-UTEIS.
080900     CONTINUE.
081000
081100 0607-BUSCA-VALOR-DIARIO-ESTADO.
081200     MOVE ZERO TO WS-VALOR-DIARIO-FUNC
081300     MOVE ZERO TO WS-IDX-VD.
081400 0607-PROCURA-VALOR-DIARIO.
081500     ADD 1 TO WS-IDX-VD
081600     IF WS-IDX-VD > WS-QTD-ESTADOS-VD
081700        GO TO 0607-FIM-BUSCA-VALOR-DIARIO.
081800     IF TAB-VD-ESTADO (WS-IDX-VD) = WS-ESTADO-FUNCIONARIO
081900        MOVE TAB-VD-VALOR (WS-IDX-VD) TO WS-VALOR-DIARIO-FUNC
082000        GO TO 0607-FIM-BUSCA-VALOR-DIARIO.
082100     GO TO 0607-PROCURA-VALOR-DIARIO.
082200 0607-FIM-BUSCA-VALOR-DIARIO.
082300     CONTINUE.
082400
082500 0608-BUSCA-DIAS-FERIAS-FUNC.
082600     MOVE ZERO TO WS-DIAS-FERIAS-FUNC
082700     MOVE ZERO TO WS-IDX-FER.
082800 0608-PROCURA-FERIAS.
082900     ADD 1 TO WS-IDX-FER
083000     IF WS-IDX-FER > WS-QTD-FERIAS-TAB
083100        GO TO 0608-FIM-BUSCA-FERIAS.
083200     IF TAB-FER-MATRIC (WS-IDX-FER) = WS-MATRICULA-ATUAL
083300        MOVE TAB-FER-DIAS (WS-IDX-FER) TO WS-DIAS-FERIAS-FUNC
083400        GO TO 0608-FIM-BUSCA-FERIAS.
083500     GO TO 0608-PROCURA-FERIAS.
083600 0608-FIM-BUSCA-FERIAS.
083700     CONTINUE.
083800
083900 0609-BUSCA-DESLIGAMENTO-FUNC.
084000     MOVE "N" TO WS-FLAG-ACHOU-DESLIGAMENTO
084100     MOVE ZERO TO WS-DATA-DEMISSAO-FUNC
084200     MOVE SPACES TO WS-COMUNICADO-FUNC
084300     MOVE ZERO TO WS-IDX-DEM.
084400 0609-PROCURA-DESLIGAMENTO.
084500     ADD 1 TO WS-IDX-DEM
084600     IF WS-IDX-DEM > WS-QTD-DESLIG-TAB
084700        GO TO 0609-FIM-BUSCA-DESLIGAMENTO.
084800     IF TAB-DEM-MATRIC (WS-IDX-DEM) = WS-MATRICULA-ATUAL
084900        MOVE "S" TO WS-FLAG-ACHOU-DESLIGAMENTO
085000        MOVE TAB-DEM-DATA (WS-IDX-DEM) TO WS-DATA-DEMISSAO-FUNC
085100        MOVE TAB-DEM-COMUNIC (WS-IDX-DEM) TO WS-COMUNICADO-FUNC
085200        GO TO 0609-FIM-BUSCA-DESLIGAMENTO.
085300     GO TO 0609-PROCURA-DESLIGAMENTO.
085400 0609-FIM-BUSCA-DESLIGAMENTO.
085500     CONTINUE.
085600
085700*----------------------------------------------------------*
085800* CASCATA DE FERIAS / ADMISSAO / DESLIGAMENTO (PASSOS 1-3)  *
085900*----------------------------------------------------------*
086000 0610-CALCULA-DIAS-TRABALHADOS.
086100     MOVE "N" TO WS-FLAG-FERIAS-INTEGRAL
086200     IF WS-DIAS-FERIAS-FUNC < WS-DIAS-UTEIS-FUNC
086300        GO TO 0611-DIAS-PARCIAIS.
086400     MOVE "S" TO WS-FLAG-FERIAS-INTEGRAL
086500     MOVE ZERO TO WS-DIAS-TRABALHADOS
086600     GO TO 0612-PASSO-ADMISSAO.
086700 0611-DIAS-PARCIAIS.
086800     COMPUTE WS-DIAS-TRABALHADOS =
086900             WS-DIAS-UTEIS-FUNC - WS-DIAS-FERIAS-FUNC.
087000
087100*    PASSO 2 - PRORATEIO DE ADMISSAO NO MES/ANO CORRENTE -
087200*    SOBREPOE O RESULTADO DO PASSO 1 (MHS 30/03/1993)
087300 0612-PASSO-ADMISSAO.
087400     IF WS-ADM-MES NOT = WS-MES-COMPETENCIA
087500        GO TO 0613-PASSO-DESLIGAMENTO.
087600     IF WS-ADM-ANO NOT = WS-ANO-COMPETENCIA
087700        GO TO 0613-PASSO-DESLIGAMENTO.
087800     COMPUTE WS-CALCULO-INTERMEDIARIO =
087900             WS-DIAS-UTEIS-FUNC *
088000             (WS-DIAS-UTEIS-FUNC - (WS-ADM-DIA - 1))
088100     COMPUTE WS-DIAS-TRABALHADOS =
088200             WS-CALCULO-INTERMEDIARIO / WS-DIAS-UTEIS-FUNC.
088300
088400*    PASSO 3 - DESLIGAMENTO NO MES/ANO CORRENTE - SOBREPOE
088500*    O RESULTADO DOS PASSOS 1 E 2
088600 0613-PASSO-DESLIGAMENTO.
088700     IF NOT ACHOU-DESLIGAMENTO
088800        GO TO 0619-FIM-CALCULA-DIAS-TRAB.
088900     IF WS-DEM-MES NOT = WS-MES-COMPETENCIA
089000        GO TO 0619-FIM-CALCULA-DIAS-TRAB.
089100     IF WS-DEM-ANO NOT = WS-ANO-COMPETENCIA
089200        GO TO 0619-FIM-CALCULA-DIAS-TRAB.
089300     IF WS-COMUNICADO-FUNC NOT = "OK"
089400        GO TO 0614-DESLIGTO-PROPORCIONAL.
089500     IF WS-DEM-DIA > WS-DIA-CORTE-COMUNICADO
089600        GO TO 0614-DESLIGTO-PROPORCIONAL.
089700     MOVE ZERO TO WS-DIAS-TRABALHADOS
089800     GO TO 0619-FIM-CALCULA-DIAS-TRAB.
089900 0614-DESLIGTO-PROPORCIONAL.
090000     COMPUTE WS-CALCULO-INTERMEDIARIO =
090100             WS-DIAS-UTEIS-FUNC * WS-DEM-DIA
090200     COMPUTE WS-DIAS-TRABALHADOS =
090300             WS-CALCULO-INTERMEDIARIO / WS-DIAS-MES-COMPETENCIA.
090400 0619-FIM-CALCULA-DIAS-TRAB.
090500     CONTINUE.
090600
090700*----------------------------------------------------------*
090800* DIAS A PAGAR (PASSO 4) - FERIAS INTEGRAIS TEM PISO DE     *
090900* 350% DOS DIAS UTEIS, NUNCA ABAIXO DE 70 DIAS (CJS         *
091000* 17/09/1989), INDEPENDENTE DO RESULTADO DOS PASSOS 2 E 3   *
091100*----------------------------------------------------------*
091200 0620-CALCULA-DIAS-A-PAGAR.
091300     IF NOT FERIAS-INTEGRAIS
091400        GO TO 0625-DIAS-NORMAIS.
091500     COMPUTE WS-VALOR-MINIMO-FERIAS =
091600             (WS-DIAS-UTEIS-FUNC * 35) / 10
091700     IF WS-VALOR-MINIMO-FERIAS < 70
091800        MOVE 70 TO WS-DIAS-A-PAGAR
091900        GO TO 0629-FIM-DIAS-A-PAGAR.
092000     MOVE WS-VALOR-MINIMO-FERIAS TO WS-DIAS-A-PAGAR
092100     GO TO 0629-FIM-DIAS-A-PAGAR.
092200 0625-DIAS-NORMAIS.
092300     IF WS-DIAS-TRABALHADOS < ZERO
092400        MOVE ZERO TO WS-DIAS-A-PAGAR
092500        GO TO 0629-FIM-DIAS-A-PAGAR.
092600     MOVE WS-DIAS-TRABALHADOS TO WS-DIAS-A-PAGAR.
092700 0629-FIM-DIAS-A-PAGAR.
092800     CONTINUE.
092900
093000*----------------------------------------------------------*
093100* APURACAO MONETARIA - TOTAL E RATEIO 80/20 COM             *
093200* ARREDONDAMENTO NOS CENTAVOS                                *
093300*----------------------------------------------------------*
093400 0640-CALCULA-VALORES-MONETARIOS.
093500     COMPUTE WS-TOTAL-FUNC ROUNDED =
093600             WS-DIAS-A-PAGAR * WS-VALOR-DIARIO-FUNC
093700     COMPUTE WS-CUSTO-EMPRESA-FUNC ROUNDED =
093800             WS-TOTAL-FUNC * 0.80
093900     COMPUTE WS-DESCONTO-FUNC ROUNDED =
094000             WS-TOTAL-FUNC * 0.20.
094100
094200*----------------------------------------------------------*
094300* GRAVACAO DO DETALHE - SOMENTE QUANDO TOTAL MAIOR QUE ZERO *
094400*----------------------------------------------------------*
094500 0700-GRAVA-DETALHE-SAIDA.
094600     IF WS-TOTAL-FUNC = ZERO
094700        GO TO 0709-FIM-GRAVA-DETALHE.
094800     MOVE SPACES TO WS-ADMISSAO-EDITADA
094900     IF ADMISSAO-ATV = ZERO
095000        GO TO 0705-MONTA-LINHA-SAIDA.
095100     STRING WS-ADM-DIA  DELIMITED BY SIZE
095200            "/"         DELIMITED BY SIZE
095300            WS-ADM-MES  DELIMITED BY SIZE
095400            "/"         DELIMITED BY SIZE
095500            WS-ADM-ANO  DELIMITED BY SIZE
095600            INTO WS-ADMISSAO-EDITADA.
095700 0705-MONTA-LINHA-SAIDA.
095800     MOVE MATRICULA-ATV          TO WS-LS-MATRICULA
095900     MOVE WS-ADMISSAO-EDITADA    TO WS-LS-ADMISSAO
096000     MOVE SINDICATO-ATV          TO WS-LS-SINDICATO
096100     MOVE WS-COMPETENCIA-EDITADA TO WS-LS-COMPETENCIA
096200     MOVE WS-DIAS-A-PAGAR        TO WS-LS-DIAS
096300     MOVE WS-VALOR-DIARIO-FUNC   TO WS-LS-VALOR-DIARIO
096400     MOVE WS-TOTAL-FUNC          TO WS-LS-TOTAL
096500     MOVE WS-CUSTO-EMPRESA-FUNC  TO WS-LS-CUSTO-EMPRESA
096600     MOVE WS-DESCONTO-FUNC       TO WS-LS-DESCONTO
096700     MOVE SPACES                 TO WS-LS-OBS-GERAL
096800     WRITE REG-VRSAIDA FROM WS-LINHA-SAIDA.
096900 0709-FIM-GRAVA-DETALHE.
097000     CONTINUE.
097100
097200*----------------------------------------------------------*
097300* RELATORIO DE CONTROLE DE FIM DE PROCESSAMENTO             *
097400*----------------------------------------------------------*
097500 0900-ENCERRA-PROCESSAMENTO.
097600     MOVE WS-COMPETENCIA-EDITADA TO CABE1-COMP
097700     MOVE WS-QTD-LIDOS     TO CABE2-LIDOS
097800     MOVE WS-QTD-EXCLUIDOS TO CABE3-EXCL
097900     MOVE WS-QTD-PULADOS   TO CABE4-PULAD
098000     MOVE WS-QTD-PAGOS     TO CABE5-PAGOS
098100     MOVE WS-TOTAL-GERAL         TO CABE6-TOTAL
098200     MOVE WS-CUSTO-EMPRESA-GERAL TO CABE7-CUSTO
098300     MOVE WS-DESCONTO-GERAL      TO CABE8-DESCO
098400     DISPLAY CABE1
098500     DISPLAY CABE2
098600     DISPLAY CABE3
098700     DISPLAY CABE4
098800     DISPLAY CABE5
098900     DISPLAY CABE6
099000     DISPLAY CABE7
099100     DISPLAY CABE8
099200     CLOSE ATIVOS
099300     CLOSE DIASUTEIS
099400     CLOSE VALORDIA
099500     CLOSE DESLIGADOS
099600     CLOSE INTERNOS
099700     CLOSE APRENDIZES
099800     CLOSE EXTERIOR
099900     CLOSE AFASTADOS
100000     CLOSE FERIAS
100100     CLOSE ADMABRIL
100200     CLOSE VRSAIDA.
